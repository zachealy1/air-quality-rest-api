000100******************************************************************
000200*    AQKTRN  --  BATCH TRANSACTION/CONTROL RECORD                 *
000300*    ONE RECORD PER JOB STEP ON AQTRAN, TELLING AQMAIN WHICH       *
000400*    MAINTENANCE ACTION TO RUN AFTER THE LOAD AND CARRYING THE     *
000500*    OPERANDS THAT ACTION NEEDS.                                   *
000600*    ORIGINAL CODING:  E. ACKERMAN                       921028  *
000700*    MAINTENANCE LOG                                             *
000800*    DATE      INIT  REQUEST     DESCRIPTION                     *
000900*    --------  ----  ----------  ----------------------------   *
001000*    10/28/92  EA    AQ-0048     ORIGINAL CODING                 *
001100*    02/11/99  EA    AQ-Y2K-03   Y2K REVIEW - NO DATE FIELDS     *
001200*                                IN THIS COPYBOOK, NO CHANGE REQD*
001300******************************************************************
001400 01  AQ-TRAN-RECORD.
001500     05  TRAN-ACTION-CODE            PIC X(04).
001600         88  TRAN-ACTION-LOAD-ONLY       VALUE 'LOAD'.
001700         88  TRAN-ACTION-APPEND          VALUE 'APPD'.
001800         88  TRAN-ACTION-UPDATE          VALUE 'UPDT'.
001900         88  TRAN-ACTION-DELETE          VALUE 'DELT'.
002000     05  TRAN-COUNTRY-NAME           PIC X(40).
002100     05  TRAN-CITY-NAME              PIC X(40).
002200     05  TRAN-CITY-ID                PIC 9(05).
002300     05  TRAN-CITY-ID-R REDEFINES TRAN-CITY-ID
002400                                     PIC X(05).
002500     05  TRAN-READING.
002600         10  TRAN-AQI-VALUE              PIC X(03).
002700         10  TRAN-AQI-CATEGORY           PIC X(30).
002800         10  TRAN-CO-AQI-VALUE           PIC X(03).
002900         10  TRAN-CO-AQI-CATEGORY        PIC X(30).
003000         10  TRAN-OZONE-AQI-VALUE        PIC X(03).
003100         10  TRAN-OZONE-AQI-CAT          PIC X(30).
003200         10  TRAN-NO2-AQI-VALUE          PIC X(03).
003300         10  TRAN-NO2-AQI-CATEGORY       PIC X(30).
003400         10  TRAN-PM25-AQI-VALUE         PIC X(03).
003500         10  TRAN-PM25-AQI-CAT           PIC X(30).
003600     05  TRAN-READING-R REDEFINES TRAN-READING
003700                                     PIC X(165).
003800     05  FILLER                      PIC X(46).
003900******************************************************************
