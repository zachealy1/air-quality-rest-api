000100      *===============================================================*
000200      * PROGRAM NAME:    AQLOAD
000300      * ORIGINAL AUTHOR: DAVID QUINTERO
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 05/22/88  DAVID QUINTERO  AQ-0001  ORIGINAL CODING - READS THE
000900      *                           AQDD FLAT FILE, BUILDS THE IN-MEMORY
001000      *                           COUNTRY/CITY STORE USED BY EVERY
001100      *                           OTHER AQ- PROGRAM IN THE JOB STEP.
001200      * 09/14/92  ED ACKERMAN     AQ-0044  RESTRUCTURED COUNTRY/CITY
001300      *                           BUILD INTO SEPARATE PARAGRAPHS SO
001400      *                           AQAPPD/AQUPDT/AQDELT CAN RELOAD THE
001500      *                           STORE THE SAME WAY AFTER A REWRITE.
001600      * 07/19/95  ED ACKERMAN     AQ-0079  ADDED CALLS TO AQVALD FOR
001700      *                           FIELD-LEVEL EDITING ON THE WAY IN -
001800      *                           PREVIOUSLY A BAD CSV ROW WOULD LOAD
001900      *                           GARBAGE INTO THE STORE.
002000      * 08/14/96  ED ACKERMAN     AQ-0096  2300-ADD-CITY-TO-COUNTRY
002050      *                           WAS NOT BUMPING AQ-NEXT-CITY-ID ON
002100      *                           THE FIRST CITY OF A NEW COUNTRY -
002150      *                           TWO COUNTRIES' FIRST CITIES BOTH
002160      *                           CAME OUT CITY-ID 1.
002200      * 02/11/99  ED ACKERMAN     AQ-Y2K-03  Y2K REVIEW - NO DATE
002300      *                           FIELDS READ OR WRITTEN BY THIS
002400      *                           PROGRAM, NO CHANGE REQUIRED.
002500      * 11/03/03  R TUCKER        AQ-0128  FATAL VALIDATION FAILURES
002600      *                           NOW SET RETURN-CODE 16 AND STOP THE
002700      *                           LOAD INSTEAD OF JUST DISPLAYING A
002800      *                           MESSAGE AND CONTINUING - OPERATIONS
002900      *                           WAS NOT CATCHING THE BAD RUNS.
002910      * 08/10/26  M SANTORO       AQ-0142  2110-CHECK-BASIC-SHAPE WAS
002920      *                           REJECTING A ROW FOR A BLANK CITY
002930      *                           NAME - NOT PART OF THE LOAD EDIT
002940      *                           SPEC, REMOVED.
003000      *===============================================================*
003100       IDENTIFICATION DIVISION.
003200      *---------------------------------------------------------------*
003300       PROGRAM-ID.  AQLOAD.
003400       AUTHOR.        DAVID QUINTERO.
003500       INSTALLATION.  COBOL DEVELOPMENT CENTER.
003600       DATE-WRITTEN.  05/22/88.
003700       DATE-COMPILED.
003800       SECURITY.      NON-CONFIDENTIAL.
003900      *===============================================================*
004000       ENVIRONMENT DIVISION.
004100      *---------------------------------------------------------------*
004200       CONFIGURATION SECTION.
004300      *---------------------------------------------------------------*
004400       SOURCE-COMPUTER. IBM-3081.
004500       OBJECT-COMPUTER. IBM-3081.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800      *---------------------------------------------------------------*
004900       INPUT-OUTPUT SECTION.
005000      *---------------------------------------------------------------*
005100       FILE-CONTROL.
005200           SELECT AQ-FILE ASSIGN TO AQDD
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS AQ-FILE-STATUS.
005500      *===============================================================*
005600       DATA DIVISION.
005700       FILE SECTION.
005800      *---------------------------------------------------------------*
005900       FD  AQ-FILE.
006000      *     RECORDING MODE IS V
006100      *     LABEL RECORDS ARE STANDARD
006200      *     DATA RECORD IS AQ-RAW-LINE.
006300       01  AQ-RAW-LINE.
006400           05  AQ-RAW-TEXT                 PIC X(396).
006500           05  FILLER                      PIC X(004).
006600      *---------------------------------------------------------------*
006700       WORKING-STORAGE SECTION.
006800      *---------------------------------------------------------------*
006900       01  WS-SWITCHES-MISC-FIELDS.
007000           05  AQ-FILE-STATUS              PIC X(02).
007100               88  AQ-FILE-OK                      VALUE '00'.
007200               88  AQ-FILE-EOF                     VALUE '10'.
007300           05  WS-EOF-SWITCH               PIC X(01).
007400               88  WS-EOF                          VALUE 'Y'.
007500           05  WS-MATCH-SWITCH             PIC X(01).
007510               88  WS-MATCH-FOUND                  VALUE 'Y'.
007520           05  WS-RECORD-COUNT             PIC S9(07) USAGE IS COMP.
007530           05  WS-SKIP-COUNT               PIC S9(07) USAGE IS COMP.
007600      *---------------------------------------------------------------*
007700       01  WS-COMPARE-AREA.
007710           05  WS-TABLE-COUNTRY-UC         PIC X(40).
007720           05  WS-PARM-COUNTRY-UC          PIC X(40).
007800       01  WS-COMPARE-AREA-R REDEFINES WS-COMPARE-AREA.
007810           05  WS-COMPARE-LINE             PIC X(80).
007900      *---------------------------------------------------------------*
008000       COPY AQKREC.
008100      *---------------------------------------------------------------*
008200       COPY AQKVAL.
008300      *---------------------------------------------------------------*
008400       LINKAGE SECTION.
008500       COPY AQKTBL.
008600      *===============================================================*
008700       PROCEDURE DIVISION USING AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
008800           AQ-LOAD-SWITCHES, AQ-STORE.
008900      *---------------------------------------------------------------*
009000       0000-MAIN-PARAGRAPH.
009100      *---------------------------------------------------------------*
009200           PERFORM 1000-OPEN-AQ-FILE.
009300           IF AQ-FILE-OK
009400               PERFORM 8000-READ-HEADER-LINE
009500               PERFORM 2000-READ-AQ-FILE
009600                   UNTIL WS-EOF
009700                   OR AQ-FATAL-ERROR
009800           END-IF.
009900           PERFORM 3000-CLOSE-AQ-FILE.
010000           DISPLAY 'AQLOAD - RECORDS LOADED : ', WS-RECORD-COUNT.
010100           DISPLAY 'AQLOAD - RECORDS SKIPPED: ', WS-SKIP-COUNT.
010200           GOBACK.
010300      *---------------------------------------------------------------*
010400       1000-OPEN-AQ-FILE.
010500      *---------------------------------------------------------------*
010600           MOVE 0                          TO AQ-COUNTRY-COUNT.
010700           MOVE 1                          TO AQ-NEXT-CITY-ID.
010800           MOVE 0                          TO WS-RECORD-COUNT.
010900           MOVE 0                          TO WS-SKIP-COUNT.
011000           MOVE 'N'                        TO AQ-SKIP-SWITCH.
011100           MOVE 'N'                        TO AQ-FATAL-SWITCH.
011200           MOVE 'N'                        TO WS-EOF-SWITCH.
011300           OPEN INPUT AQ-FILE.
011400           IF NOT AQ-FILE-OK
011500               DISPLAY 'AQLOAD - AIR QUALITY DATABASE NOT FOUND, ',
011600                   'STATUS ', AQ-FILE-STATUS
011700               SET AQ-FATAL-ERROR           TO TRUE
011800               SET WS-EOF                   TO TRUE
011900           END-IF.
012000      *---------------------------------------------------------------*
012100      *    8000-READ-HEADER-LINE -- THE FIRST LINE ON AQDD IS THE CSV  *
012200      *    COLUMN HEADING ROW.  IT IS DISCARDED HERE, NOT CARRIED INTO *
012300      *    THE STORE.                                                  *
012400      *---------------------------------------------------------------*
012500       8000-READ-HEADER-LINE.
012600      *---------------------------------------------------------------*
012700           READ AQ-FILE
012800               AT END
012900                   SET WS-EOF               TO TRUE
013000           END-READ.
013100      *---------------------------------------------------------------*
013200       2000-READ-AQ-FILE.
013300      *---------------------------------------------------------------*
013400           READ AQ-FILE
013500               AT END
013600                   SET WS-EOF               TO TRUE
013700               NOT AT END
013800                   PERFORM 2100-VALIDATE-AQ-FIELDS
013900                   IF AQ-FATAL-ERROR
014000                       DISPLAY 'AQLOAD - FATAL EDIT FAILURE, ',
014100                           'LOAD TERMINATED: ', AQ-RAW-TEXT (1:60)
014200                       MOVE 16              TO RETURN-CODE
014300                       SET WS-EOF           TO TRUE
014400                   ELSE
014500                       IF AQ-SKIP-RECORD
014600                           ADD 1            TO WS-SKIP-COUNT
014700                       ELSE
014800                           PERFORM 2200-FIND-OR-ADD-COUNTRY
014900                           PERFORM 2300-ADD-CITY-TO-COUNTRY
015000                           ADD 1            TO WS-RECORD-COUNT
015100                       END-IF
015200                   END-IF
015300           END-READ.
015400      *---------------------------------------------------------------*
015500      *    2100-VALIDATE-AQ-FIELDS -- UNSTRINGS THE RAW CSV LINE INTO  *
015600      *    AQ-FILE-RECORD, THEN RUNS THE BASIC SHAPE CHECKS (SKIP   *
015700      *    THE RECORD ON FAILURE) FOLLOWED BY THE AQI RANGE/CATEGORY   *
015800      *    CHECKS (ABEND THE LOAD ON FAILURE).  SEE AQ-0079 ABOVE.     *
015900      *---------------------------------------------------------------*
016000       2100-VALIDATE-AQ-FIELDS.
016100      *---------------------------------------------------------------*
016200           MOVE 'N'                        TO AQ-SKIP-SWITCH.
016300           MOVE 'N'                        TO AQ-FATAL-SWITCH.
016400           UNSTRING AQ-RAW-TEXT DELIMITED BY ','
016500               INTO AQ-COUNTRY-NAME,
016600                    AQ-CITY-NAME,
016700                    AQ-AQI-VALUE,     AQ-AQI-CATEGORY,
016800                    AQ-CO-AQI-VALUE,  AQ-CO-AQI-CATEGORY,
016900                    AQ-OZONE-AQI-VALUE, AQ-OZONE-AQI-CAT,
017000                    AQ-NO2-AQI-VALUE, AQ-NO2-AQI-CATEGORY,
017100                    AQ-PM25-AQI-VALUE, AQ-PM25-AQI-CAT.
017200           PERFORM 2110-CHECK-BASIC-SHAPE.
017300           IF NOT AQ-SKIP-RECORD
017400               PERFORM 2310-CHECK-OVERALL-AQI
017500               PERFORM 2320-CHECK-CO-AQI
017600               PERFORM 2330-CHECK-OZONE-AQI
017700               PERFORM 2340-CHECK-NO2-AQI
017800               PERFORM 2350-CHECK-PM25-AQI
017900           END-IF.
018000      *---------------------------------------------------------------*
018100      *    2110-CHECK-BASIC-SHAPE -- isString (PASS-THROUGH) ON THE     *
018200      *    COUNTRY NAME, isInteger ON THE FIVE RAW VALUE FIELDS.  ANY   *
018300      *    FAILURE HERE SKIPS THE RECORD WITHOUT ABENDING THE LOAD.     *
018310      *    AQ-0142 - DROPPED THE INVENTED "BLANK CITY NAME SKIPS THE    *
018320      *    RECORD" RULE - NOT PART OF THE LOAD-TIME EDIT SPEC.          *
018400      *---------------------------------------------------------------*
018500       2110-CHECK-BASIC-SHAPE.
018600      *---------------------------------------------------------------*
018700           SET VALD-IS-STRING              TO TRUE.
018800           MOVE AQ-COUNTRY-NAME            TO VALD-INPUT-VALUE.
018900           CALL 'AQVALD' USING AQ-VALD-PARMS.
019000           IF VALD-INVALID
019100               SET AQ-SKIP-RECORD          TO TRUE
019200           END-IF.
019600           IF NOT AQ-SKIP-RECORD
019700               SET VALD-IS-INTEGER         TO TRUE
019800               MOVE AQ-AQI-VALUE           TO VALD-INPUT-VALUE
019900               CALL 'AQVALD' USING AQ-VALD-PARMS
020000               IF VALD-INVALID
020100                   SET AQ-SKIP-RECORD      TO TRUE
020200               END-IF
020300           END-IF.
020400           IF NOT AQ-SKIP-RECORD
020500               MOVE AQ-CO-AQI-VALUE        TO VALD-INPUT-VALUE
020600               CALL 'AQVALD' USING AQ-VALD-PARMS
020700               IF VALD-INVALID
020800                   SET AQ-SKIP-RECORD      TO TRUE
020900               END-IF
021000           END-IF.
021100           IF NOT AQ-SKIP-RECORD
021200               MOVE AQ-OZONE-AQI-VALUE     TO VALD-INPUT-VALUE
021300               CALL 'AQVALD' USING AQ-VALD-PARMS
021400               IF VALD-INVALID
021500                   SET AQ-SKIP-RECORD      TO TRUE
021600               END-IF
021700           END-IF.
021800           IF NOT AQ-SKIP-RECORD
021900               MOVE AQ-NO2-AQI-VALUE       TO VALD-INPUT-VALUE
022000               CALL 'AQVALD' USING AQ-VALD-PARMS
022100               IF VALD-INVALID
022200                   SET AQ-SKIP-RECORD      TO TRUE
022300               END-IF
022400           END-IF.
022500           IF NOT AQ-SKIP-RECORD
022600               MOVE AQ-PM25-AQI-VALUE      TO VALD-INPUT-VALUE
022700               CALL 'AQVALD' USING AQ-VALD-PARMS
022800               IF VALD-INVALID
022900                   SET AQ-SKIP-RECORD      TO TRUE
023000               END-IF
023100           END-IF.
023200      *---------------------------------------------------------------*
023300      *    2310/2320/2330/2340/2350 -- isAqiValueValid AND             *
023400      *    isAqiCategoryValid ON EACH OF THE FIVE POLLUTANT PAIRS.     *
023500      *    EITHER FAILURE IS JOB-FATAL - SEE AQ-0128 ABOVE.            *
023600      *---------------------------------------------------------------*
023700       2310-CHECK-OVERALL-AQI.
023800      *---------------------------------------------------------------*
023900           SET VALD-IS-AQI-VALUE           TO TRUE.
024000           MOVE AQ-AQI-VALUE               TO VALD-INPUT-VALUE.
024100           CALL 'AQVALD' USING AQ-VALD-PARMS.
024200           IF VALD-INVALID
024300               SET AQ-FATAL-ERROR          TO TRUE
024400           ELSE
024500               SET VALD-IS-AQI-CATEGORY    TO TRUE
024600               MOVE AQ-AQI-CATEGORY        TO VALD-INPUT-VALUE
024700               CALL 'AQVALD' USING AQ-VALD-PARMS
024800               IF VALD-INVALID
024900                   SET AQ-FATAL-ERROR      TO TRUE
025000               END-IF
025100           END-IF.
025200      *---------------------------------------------------------------*
025300       2320-CHECK-CO-AQI.
025400      *---------------------------------------------------------------*
025500           SET VALD-IS-AQI-VALUE           TO TRUE.
025600           MOVE AQ-CO-AQI-VALUE            TO VALD-INPUT-VALUE.
025700           CALL 'AQVALD' USING AQ-VALD-PARMS.
025800           IF VALD-INVALID
025900               SET AQ-FATAL-ERROR          TO TRUE
026000           ELSE
026100               SET VALD-IS-AQI-CATEGORY    TO TRUE
026200               MOVE AQ-CO-AQI-CATEGORY     TO VALD-INPUT-VALUE
026300               CALL 'AQVALD' USING AQ-VALD-PARMS
026400               IF VALD-INVALID
026500                   SET AQ-FATAL-ERROR      TO TRUE
026600               END-IF
026700           END-IF.
026800      *---------------------------------------------------------------*
026900       2330-CHECK-OZONE-AQI.
027000      *---------------------------------------------------------------*
027100           SET VALD-IS-AQI-VALUE           TO TRUE.
027200           MOVE AQ-OZONE-AQI-VALUE         TO VALD-INPUT-VALUE.
027300           CALL 'AQVALD' USING AQ-VALD-PARMS.
027400           IF VALD-INVALID
027500               SET AQ-FATAL-ERROR          TO TRUE
027600           ELSE
027700               SET VALD-IS-AQI-CATEGORY    TO TRUE
027800               MOVE AQ-OZONE-AQI-CAT       TO VALD-INPUT-VALUE
027900               CALL 'AQVALD' USING AQ-VALD-PARMS
028000               IF VALD-INVALID
028100                   SET AQ-FATAL-ERROR      TO TRUE
028200               END-IF
028300           END-IF.
028400      *---------------------------------------------------------------*
028500       2340-CHECK-NO2-AQI.
028600      *---------------------------------------------------------------*
028700           SET VALD-IS-AQI-VALUE           TO TRUE.
028800           MOVE AQ-NO2-AQI-VALUE           TO VALD-INPUT-VALUE.
028900           CALL 'AQVALD' USING AQ-VALD-PARMS.
029000           IF VALD-INVALID
029100               SET AQ-FATAL-ERROR          TO TRUE
029200           ELSE
029300               SET VALD-IS-AQI-CATEGORY    TO TRUE
029400               MOVE AQ-NO2-AQI-CATEGORY    TO VALD-INPUT-VALUE
029500               CALL 'AQVALD' USING AQ-VALD-PARMS
029600               IF VALD-INVALID
029700                   SET AQ-FATAL-ERROR      TO TRUE
029800               END-IF
029900           END-IF.
030000      *---------------------------------------------------------------*
030100       2350-CHECK-PM25-AQI.
030200      *---------------------------------------------------------------*
030300           SET VALD-IS-AQI-VALUE           TO TRUE.
030400           MOVE AQ-PM25-AQI-VALUE          TO VALD-INPUT-VALUE.
030500           CALL 'AQVALD' USING AQ-VALD-PARMS.
030600           IF VALD-INVALID
030700               SET AQ-FATAL-ERROR          TO TRUE
030800           ELSE
030900               SET VALD-IS-AQI-CATEGORY    TO TRUE
031000               MOVE AQ-PM25-AQI-CAT        TO VALD-INPUT-VALUE
031100               CALL 'AQVALD' USING AQ-VALD-PARMS
031200               IF VALD-INVALID
031300                   SET AQ-FATAL-ERROR      TO TRUE
031400               END-IF
031500           END-IF.
031600      *---------------------------------------------------------------*
031700      *    2200-FIND-OR-ADD-COUNTRY -- SCANS AQ-CTRY-TABLE FOR A NAME  *
031800      *    MATCH, CASE-INSENSITIVE.  IF NONE IS FOUND, A NEW COUNTRY   *
031900      *    ENTRY IS ADDED AT THE BOTTOM OF THE TABLE.                  *
032000      *---------------------------------------------------------------*
032100       2200-FIND-OR-ADD-COUNTRY.
032200      *---------------------------------------------------------------*
032300           MOVE 'N'                        TO WS-MATCH-SWITCH.
032400           IF AQ-COUNTRY-COUNT > 0
032500               SET AQ-CTRY-NDX              TO 1
032600               PERFORM 2210-SCAN-COUNTRY-TABLE
032700                   VARYING AQ-CTRY-NDX FROM 1 BY 1
032800                   UNTIL AQ-CTRY-NDX > AQ-COUNTRY-COUNT
032900                   OR WS-MATCH-FOUND
033000           END-IF.
033100           IF NOT WS-MATCH-FOUND
033200               ADD 1                        TO AQ-COUNTRY-COUNT
033300               SET AQ-CTRY-NDX              TO AQ-COUNTRY-COUNT
033400               MOVE AQ-COUNTRY-NAME         TO CTRY-NAME (AQ-CTRY-NDX)
033500               MOVE 0                       TO CTRY-CITY-COUNT
033600                                               (AQ-CTRY-NDX)
033700           END-IF.
033800      *---------------------------------------------------------------*
033900       2210-SCAN-COUNTRY-TABLE.
034000      *---------------------------------------------------------------*
034100           MOVE CTRY-NAME (AQ-CTRY-NDX)    TO WS-TABLE-COUNTRY-UC.
034200           MOVE AQ-COUNTRY-NAME            TO WS-PARM-COUNTRY-UC.
034300           INSPECT WS-TABLE-COUNTRY-UC CONVERTING
034400               'abcdefghijklmnopqrstuvwxyz' TO
034500               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034600           INSPECT WS-PARM-COUNTRY-UC CONVERTING
034700               'abcdefghijklmnopqrstuvwxyz' TO
034800               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034900           IF WS-TABLE-COUNTRY-UC = WS-PARM-COUNTRY-UC
035000               SET WS-MATCH-FOUND           TO TRUE
035100           END-IF.
035150      *---------------------------------------------------------------*
035160      *    2300-ADD-CITY-TO-COUNTRY -- APPENDS A NEW CITY ENTRY TO THE *
035170      *    COUNTRY LOCATED BY 2200-FIND-OR-ADD-COUNTRY, ASSIGNS THE    *
035180      *    NEXT SEQUENTIAL CITY-ID, AND COPIES THE AQI READING.        *
035190      *---------------------------------------------------------------*
035300       2300-ADD-CITY-TO-COUNTRY.
035400      *---------------------------------------------------------------*
035500           ADD 1 TO CTRY-CITY-COUNT (AQ-CTRY-NDX).
035600           SET AQ-CITY-NDX TO CTRY-CITY-COUNT (AQ-CTRY-NDX).
035700           PERFORM 2400-ASSIGN-CITY-ID.
035800           MOVE AQ-CITY-NAME
035900               TO CITY-NAME (AQ-CTRY-NDX, AQ-CITY-NDX).
036000           MOVE AQ-READING
036100               TO CITY-READING-R (AQ-CTRY-NDX, AQ-CITY-NDX).
036200      *---------------------------------------------------------------*
036300      *    2400-ASSIGN-CITY-ID -- THE SURROGATE KEY IS A COUNTER       *
036400      *    RESET TO 1 AT THE START OF EVERY LOAD - IT HAS NO MEANING   *
036500      *    ACROSS RUNS, ONLY WITHIN THE STORE BUILT BY THIS RUN.       *
036600      *---------------------------------------------------------------*
036700       2400-ASSIGN-CITY-ID.
036800      *---------------------------------------------------------------*
036900           MOVE AQ-NEXT-CITY-ID
037000               TO CITY-ID (AQ-CTRY-NDX, AQ-CITY-NDX).
037100           ADD 1 TO AQ-NEXT-CITY-ID.
037200      *---------------------------------------------------------------*
037300       3000-CLOSE-AQ-FILE.
037400      *---------------------------------------------------------------*
037500           IF AQ-FILE-OK
037600               CLOSE AQ-FILE
037700           END-IF.
037800      *---------------------------------------------------------------*
