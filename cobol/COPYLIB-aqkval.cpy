000100******************************************************************
000200*    AQKVAL  --  FIELD VALIDATION LINKAGE PARAMETERS              *
000300*    PASSED FROM CBL-AQLOAD TO CBL-AQVALD, ONE CALL PER FIELD     *
000400*    CHECKED ON THE WAY IN FROM THE CSV LINE.                     *
000500*    ORIGINAL CODING:  E. ACKERMAN                       921002  *
000600*    MAINTENANCE LOG                                             *
000700*    DATE      INIT  REQUEST     DESCRIPTION                     *
000800*    --------  ----  ----------  ----------------------------   *
000900*    10/02/92  EA    AQ-0046     ORIGINAL CODING                 *
001000*    02/11/99  EA    AQ-Y2K-03   Y2K REVIEW - NO DATE FIELDS     *
001100*                                IN THIS COPYBOOK, NO CHANGE REQD*
001200******************************************************************
001300 01  AQ-VALD-PARMS.
001400     05  VALD-FUNCTION-CODE          PIC X(04).
001500         88  VALD-IS-INTEGER              VALUE 'INTG'.
001600         88  VALD-IS-STRING               VALUE 'STRG'.
001700         88  VALD-IS-AQI-VALUE            VALUE 'AQIV'.
001800         88  VALD-IS-AQI-CATEGORY         VALUE 'AQIC'.
001900     05  VALD-INPUT-VALUE            PIC X(30).
002000     05  VALD-INPUT-VALUE-R REDEFINES VALD-INPUT-VALUE
002100                                     PIC 9(30).
002200     05  VALD-RESULT-FLAG            PIC X(01).
002300         88  VALD-VALID                   VALUE 'Y'.
002400         88  VALD-INVALID                 VALUE 'N'.
002500     05  FILLER                      PIC X(05).
002600******************************************************************
