000100******************************************************************
000200*    AQKREC  --  AIR QUALITY DATABASE FLAT FILE RECORD           *
000300*    ONE LOGICAL RECORD = ONE CSV DATA LINE ON AQDD.             *
000400*    WRITTEN BY:    D. QUINTERO                          880522  *
000500*    MAINTENANCE LOG                                             *
000600*    DATE      INIT  REQUEST     DESCRIPTION                     *
000700*    --------  ----  ----------  ----------------------------   *
000800*    05/22/88  DQ    AQ-0001     ORIGINAL CODING                 *
000900*    09/14/92  EA    AQ-0044     WIDENED CATEGORY FIELDS TO X30  *
001000*    02/11/99  EA    AQ-Y2K-03   Y2K REVIEW - NO DATE FIELDS     *
001100*                                IN THIS RECORD, NO CHANGE REQD  *
001200******************************************************************
001300 01  AQ-FILE-RECORD.
001400     05  AQ-COUNTRY-NAME             PIC X(40).
001500     05  AQ-CITY-NAME                PIC X(40).
001600     05  AQ-READING.
001700         10  AQ-AQI-VALUE            PIC X(03).
001800         10  AQ-AQI-VALUE-R REDEFINES AQ-AQI-VALUE
001900                                     PIC 9(03).
002000         10  AQ-AQI-CATEGORY         PIC X(30).
002100         10  AQ-CO-AQI-VALUE         PIC X(03).
002200         10  AQ-CO-AQI-CATEGORY      PIC X(30).
002300         10  AQ-OZONE-AQI-VALUE      PIC X(03).
002400         10  AQ-OZONE-AQI-CAT        PIC X(30).
002500         10  AQ-NO2-AQI-VALUE        PIC X(03).
002600         10  AQ-NO2-AQI-CATEGORY     PIC X(30).
002700         10  AQ-PM25-AQI-VALUE       PIC X(03).
002800         10  AQ-PM25-AQI-CAT         PIC X(30).
002900     05  FILLER                      PIC X(20).
003000******************************************************************
