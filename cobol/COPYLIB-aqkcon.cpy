000100******************************************************************
000200*    AQKCON  --  AIR QUALITY DATABASE CONSTANTS                  *
000300*    FIXED VOCABULARY, SENTINEL VALUE, AND CSV LAYOUT LITERALS   *
000400*    SHARED BY EVERY AQ- PROGRAM THAT PARSES OR WRITES THE       *
000500*    AQDD FLAT FILE.                                             *
000600*    ORIGINAL CODING:  E. ACKERMAN                       920914  *
000700*    MAINTENANCE LOG                                             *
000800*    DATE      INIT  REQUEST     DESCRIPTION                     *
000900*    --------  ----  ----------  ----------------------------   *
001000*    09/14/92  EA    AQ-0044     ORIGINAL CODING                 *
001100*    02/11/99  EA    AQ-Y2K-03   Y2K REVIEW - NO DATE LITERALS   *
001200*                                IN THIS COPYBOOK, NO CHANGE REQD*
001300******************************************************************
001400 01  AQ-DELETED-VALUE            PIC X(03) VALUE 'N/A'.
001500 01  AQ-DELIMITER                PIC X(01) VALUE ','.
001600*
001700 01  AQ-CSV-HEADER-LINE.
001800     05  FILLER  PIC X(55) VALUE
001900         'Country,City,AQI Value,AQI Category,CO AQI Value,CO AQI'.
002000     05  FILLER  PIC X(55) VALUE
002100         ' Category,Ozone AQI Value,Ozone AQI Category,NO2 AQI Va'.
002200     05  FILLER  PIC X(55) VALUE
002300         'lue,NO2 AQI Category,PM2.5 AQI Value,PM2.5 AQI Category'.
002500*
002600 01  AQ-CATEGORY-LITERALS.
002700     05  FILLER                  PIC X(30) VALUE 'Good'.
002800     05  FILLER                  PIC X(30) VALUE 'Moderate'.
002900     05  FILLER                  PIC X(30)
003000             VALUE 'Unhealthy for Sensitive Groups'.
003100     05  FILLER                  PIC X(30) VALUE 'Unhealthy'.
003200     05  FILLER                  PIC X(30) VALUE 'Very Unhealthy'.
003300     05  FILLER                  PIC X(30) VALUE 'Hazardous'.
003400 01  AQ-CATEGORY-LITERALS-R REDEFINES AQ-CATEGORY-LITERALS.
003500     05  AQ-CATEGORY-ENTRY       PIC X(30) OCCURS 6 TIMES
003600                                 INDEXED BY AQ-CAT-NDX.
003700******************************************************************
