000100******************************************************************
000200*    AQKLOK  --  COUNTRY/CITY LOOKUP LINKAGE PARAMETERS           *
000300*    PASSED FROM CBL-AQUPDT AND CBL-AQDELT TO CBL-AQLOOK TO       *
000400*    LOCATE THE TARGET ENTRY IN THE AQ-STORE TABLE BEFORE A       *
000500*    MAINTENANCE REWRITE.                                         *
000600*    ORIGINAL CODING:  E. ACKERMAN                       921014  *
000700*    MAINTENANCE LOG                                             *
000800*    DATE      INIT  REQUEST     DESCRIPTION                     *
000900*    --------  ----  ----------  ----------------------------   *
001000*    10/14/92  EA    AQ-0047     ORIGINAL CODING                 *
001100*    02/11/99  EA    AQ-Y2K-03   Y2K REVIEW - NO DATE FIELDS     *
001200*                                IN THIS COPYBOOK, NO CHANGE REQD*
001210*    08/10/26  MS    AQ-0143     LOOK-CITY-ID IS NOW AN INPUT -  *
001220*                                AQUPDT/AQDELT PASS THE CITY-ID  *
001230*                                THEY ALREADY HOLD SO AQLOOK CAN *
001240*                                MATCH THE CITY ROW BY ID RATHER *
001250*                                THAN BY NAME (TWO CITIES IN ONE *
001260*                                COUNTRY CAN SHARE A NAME).      *
001270*                                DROPPED LOOK-CITY-NAME (NO      *
001280*                                LONGER READ BY ANY PARAGRAPH)   *
001290*                                AND THE DOES-COUNTRY-EXIST /    *
001291*                                GET-COUNTRY-BY-NAME / DOES-     *
001292*                                CITY-EXIST FUNCTION CODES - NO  *
001293*                                CALLER EVER SETS THEM.          *
001300******************************************************************
001400 01  AQ-LOOK-PARMS.
001500     05  LOOK-FUNCTION-CODE         PIC X(04).
001800         88  LOOK-GET-CITY-ID            VALUE 'GCID'.
002000     05  LOOK-COUNTRY-NAME          PIC X(40).
002100     05  LOOK-COUNTRY-NAME-R REDEFINES LOOK-COUNTRY-NAME
002200                                    PIC X(40).
002400     05  LOOK-CITY-ID               PIC S9(05) USAGE IS COMP.
002500     05  LOOK-COUNTRY-INDEX         PIC S9(03) USAGE IS COMP.
002600     05  LOOK-CITY-INDEX            PIC S9(04) USAGE IS COMP.
002700     05  LOOK-COUNTRY-FOUND-FLAG    PIC X(01).
002800         88  LOOK-COUNTRY-FOUND          VALUE 'Y'.
002900         88  LOOK-COUNTRY-NOT-FOUND      VALUE 'N'.
003000     05  LOOK-CITY-FOUND-FLAG       PIC X(01).
003100         88  LOOK-CITY-FOUND             VALUE 'Y'.
003200         88  LOOK-CITY-NOT-FOUND         VALUE 'N'.
003300     05  FILLER                     PIC X(48).
003400******************************************************************
