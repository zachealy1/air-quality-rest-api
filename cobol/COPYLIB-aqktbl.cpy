000100******************************************************************
000200*    AQKTBL  --  IN-MEMORY AIR QUALITY STORE                     *
000300*    PASSED VIA LINKAGE TO EVERY AQ- PROGRAM SO THE WHOLE JOB     *
000400*    STEP WORKS OFF ONE IMAGE OF THE FLAT FILE AT A TIME.         *
000500*    ORIGINAL CODING:  E. ACKERMAN                       920914  *
000600*    MAINTENANCE LOG                                             *
000700*    DATE      INIT  REQUEST     DESCRIPTION                     *
000800*    --------  ----  ----------  ----------------------------   *
000900*    09/14/92  EA    AQ-0044     ORIGINAL CODING - FLAT TABLE     *
001000*    03/02/97  EA    AQ-0101     SPLIT INTO COUNTRY/CITY NEST TO  *
001100*                                PRESERVE STORE ORDER ON REWRITE  *
001200*    01/19/99  RT    AQ-Y2K-07   Y2K REVIEW - NO DATE FIELDS      *
001300*                                IN THIS TABLE, NO CHANGE REQD    *
001400******************************************************************
001500 01  AQ-COUNTRY-COUNT        PIC S9(03) USAGE IS COMP.
001600 01  AQ-NEXT-CITY-ID         PIC S9(05) USAGE IS COMP.
001700*
001800 01  AQ-LOAD-SWITCHES.
001900     05  AQ-SKIP-SWITCH      PIC X(01).
002000         88  AQ-SKIP-RECORD          VALUE 'Y'.
002100     05  AQ-FATAL-SWITCH     PIC X(01).
002200         88  AQ-FATAL-ERROR          VALUE 'Y'.
002300*
002400 01  AQ-STORE.
002500     05  AQ-CTRY-TABLE OCCURS 1 TO 060 TIMES
002600             DEPENDING ON AQ-COUNTRY-COUNT
002700             INDEXED BY AQ-CTRY-NDX.
002800         10  CTRY-NAME               PIC X(40).
002900         10  CTRY-NAME-R REDEFINES CTRY-NAME
003000                                     PIC X(40).
003100         10  CTRY-CITY-COUNT         PIC S9(04) USAGE IS COMP.
003200         10  FILLER                  PIC X(06).
003300         10  CTRY-CITY-TABLE OCCURS 1 TO 300 TIMES
003400                 DEPENDING ON CTRY-CITY-COUNT
003500                 INDEXED BY AQ-CITY-NDX.
003600             15  CITY-ID             PIC S9(05) USAGE IS COMP.
003700             15  CITY-ID-EDIT REDEFINES CITY-ID
003800                                     PIC S9(05).
003900             15  CITY-NAME           PIC X(40).
004000             15  CITY-READING.
004100                 20  CITY-AQI-VALUE       PIC X(03).
004200                 20  CITY-AQI-CATEGORY    PIC X(30).
004300                 20  CITY-CO-AQI-VALUE    PIC X(03).
004400                 20  CITY-CO-AQI-CATEGORY PIC X(30).
004500                 20  CITY-OZONE-AQI-VALUE PIC X(03).
004600                 20  CITY-OZONE-AQI-CAT   PIC X(30).
004700                 20  CITY-NO2-AQI-VALUE   PIC X(03).
004800                 20  CITY-NO2-AQI-CATEGORY PIC X(30).
004900                 20  CITY-PM25-AQI-VALUE  PIC X(03).
005000                 20  CITY-PM25-AQI-CAT    PIC X(30).
005100             15  CITY-READING-R REDEFINES CITY-READING
005200                                     PIC X(165).
005300             15  FILLER              PIC X(10).
005400******************************************************************
