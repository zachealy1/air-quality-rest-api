000100      *===============================================================*
000200      * PROGRAM NAME:    AQVALD
000300      * ORIGINAL AUTHOR: EDWIN ACKERMAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 10/02/92  ED ACKERMAN    AQ-0046  ORIGINAL CODING - FIELD SHAPE
000900      *                          CHECKS AND AQI RANGE/CATEGORY CHECKS
001000      *                          CALLED ONCE PER FIELD FROM AQLOAD.
001100      * 07/19/95  ED ACKERMAN    AQ-0079  ADDED AQIC FUNCTION - CATEGORY
001200      *                          TEXT MUST MATCH THE FIXED VOCABULARY
001300      *                          TABLE IN AQKCON, NOT JUST BE NON-BLANK.
001400      * 02/11/99  ED ACKERMAN    AQ-Y2K-03  Y2K REVIEW - NO DATE FIELDS
001500      *                          IN THIS PROGRAM, NO CHANGE REQUIRED.
001600      * 03/30/04  R TUCKER       AQ-0133  STRG FUNCTION NOW ALWAYS
001700      *                          RETURNS VALID PER REVISED EDIT RULES -
001800      *                          UPSTREAM UNSTRING ALREADY GUARANTEES A
001900      *                          CHARACTER FIELD.
001910      * 08/10/26  M SANTORO      AQ-0141  THREE EDIT DEFECTS FOUND ON
001920      *                          AUDIT: (1) INTG FUNCTION REJECTED THE
001930      *                          N/A SENTINEL LEFT BY AQDELT, DROPPING
001940      *                          SOFT-DELETED CITIES OUT OF THE STORE
001950      *                          ON RELOAD; (2) AQIV FUNCTION CARRIED
001960      *                          AN UNDOCUMENTED 500 CEILING NOT IN THE
001970      *                          EDIT SPEC AND DID NOT ACCEPT N/A
001980      *                          EITHER, ABENDING LEGITIMATE HIGH
001990      *                          READINGS; (3) AQIC FUNCTION COMPARED
002000      *                          CASE-SENSITIVE, ABENDING ON A LOWER-
002010      *                          OR MIXED-CASE CATEGORY.  ALL THREE
002020      *                          CORRECTED.
002030      *===============================================================*
002100       IDENTIFICATION DIVISION.
002200      *---------------------------------------------------------------*
002300       PROGRAM-ID.  AQVALD.
002400       AUTHOR.        EDWIN ACKERMAN.
002500       INSTALLATION.  MORONS LOSERS AND BIMBOS.
002600       DATE-WRITTEN.  10/02/92.
002700       DATE-COMPILED.
002800       SECURITY.      NON-CONFIDENTIAL.
002900      *===============================================================*
003000       ENVIRONMENT DIVISION.
003100      *---------------------------------------------------------------*
003200       CONFIGURATION SECTION.
003300      *---------------------------------------------------------------*
003400       SOURCE-COMPUTER. IBM-3096.
003500       OBJECT-COMPUTER. IBM-3096.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800      *---------------------------------------------------------------*
003900       DATA DIVISION.
004000      *---------------------------------------------------------------*
004100       WORKING-STORAGE SECTION.
004200      *---------------------------------------------------------------*
004300       01  WS-SWITCHES-SUBSCRIPTS-MISC.
004400           05  WS-NUMERIC-TEST-FIELD   PIC S9(03) USAGE IS COMP.
004500           05  WS-MATCH-SWITCH         PIC X(01).
004600               88  WS-MATCH-FOUND              VALUE 'Y'.
004700               88  WS-MATCH-NOT-FOUND          VALUE 'N'.
004710           05  WS-TABLE-CATEGORY-UC    PIC X(30).
004720           05  WS-INPUT-CATEGORY-UC    PIC X(30).
004750      *---------------------------------------------------------------*
004760       01  WS-VALD-TRACE-LINE.
004770           05  WS-TRACE-FUNCTION       PIC X(04).
004780           05  FILLER                  PIC X(01) VALUE SPACE.
004790           05  WS-TRACE-VALUE          PIC X(30).
004795           05  FILLER                  PIC X(05).
004796       01  WS-VALD-TRACE-LINE-R REDEFINES WS-VALD-TRACE-LINE.
004797           05  WS-TRACE-LINE-TEXT      PIC X(40).
004800      *---------------------------------------------------------------*
004900       COPY AQKCON.
005100      *---------------------------------------------------------------*
005200       LINKAGE SECTION.
005300       COPY AQKVAL.
005400      *===============================================================*
005500       PROCEDURE DIVISION USING AQ-VALD-PARMS.
005600      *---------------------------------------------------------------*
005700       0000-MAIN-ROUTINE.
005800      *---------------------------------------------------------------*
005900           SET VALD-VALID                  TO TRUE.
006000           EVALUATE TRUE
006100               WHEN VALD-IS-INTEGER
006200                   PERFORM 1000-CHECK-IS-INTEGER
006300               WHEN VALD-IS-STRING
006400                   PERFORM 2000-CHECK-IS-STRING
006500               WHEN VALD-IS-AQI-VALUE
006600                   PERFORM 3000-CHECK-IS-AQI-VALUE
006700               WHEN VALD-IS-AQI-CATEGORY
006800                   PERFORM 4000-CHECK-IS-AQI-CATEGORY
006900               WHEN OTHER
007000                   SET VALD-INVALID         TO TRUE
007100           END-EVALUATE.
007110           IF VALD-INVALID
007120               MOVE VALD-FUNCTION-CODE      TO WS-TRACE-FUNCTION
007130               MOVE VALD-INPUT-VALUE (1:30) TO WS-TRACE-VALUE
007140               DISPLAY 'AQVALD REJECTED - ' WS-TRACE-LINE-TEXT
007150           END-IF.
007200           GOBACK.
007300      *---------------------------------------------------------------*
007400      *    1000-CHECK-IS-INTEGER -- THE CSV TEXT FOR THE FIELD MUST    *
007500      *    BE ALL NUMERIC DIGITS (NO SIGN, NO DECIMAL POINT) PER THE   *
007600      *    LOAD SPEC.  A BLANK OR ALPHABETIC VALUE FAILS THE TEST.     *
007700      *---------------------------------------------------------------*
008000       1000-CHECK-IS-INTEGER.
008100      *---------------------------------------------------------------*
008110      *    AQ-0141 - A FIELD CARRYING THE AQ-DELETED-VALUE SENTINEL     *
008120      *    ('N/A') IS ALSO A VALID SHAPE - IT IS HOW A SOFT-DELETED     *
008130      *    CITY'S READING COMES BACK AROUND ON THE NEXT LOAD.           *
008140      *    AQ-0142 - MUST REFERENCE-MODIFY TO THE POPULATED 3-BYTE      *
008150      *    WIDTH BEFORE TESTING IS NUMERIC, THE SAME AS THE AQI-VALUE   *
008160      *    CHECK BELOW DOES - AQLOAD ALWAYS MOVES A 3-BYTE SOURCE INTO  *
008170      *    THIS 30-BYTE FIELD, SO THE FULL FIELD IS RIGHT-PADDED WITH   *
008180      *    SPACES AND NEVER TESTS NUMERIC AS A WHOLE.                   *
008200           IF VALD-INPUT-VALUE (1:3) IS NUMERIC
008210               OR VALD-INPUT-VALUE (1:3) = AQ-DELETED-VALUE
008300               SET VALD-VALID               TO TRUE
008400           ELSE
008500               SET VALD-INVALID             TO TRUE
008600           END-IF.
008700      *---------------------------------------------------------------*
008800      *    2000-CHECK-IS-STRING -- EVERY FIELD UNSTRUNG OFF THE CSV    *
008900      *    LINE IS ALREADY A DISPLAY CHARACTER FIELD, SO THIS CHECK    *
009000      *    ALWAYS PASSES.  KEPT AS A SEPARATE FUNCTION CODE SO THE     *
009100      *    CALLER'S FIELD-BY-FIELD VALIDATION TABLE STAYS SYMMETRIC    *
009200      *    WITH THE OTHER THREE CHECKS.                                *
009300      *---------------------------------------------------------------*
009400       2000-CHECK-IS-STRING.
009500      *---------------------------------------------------------------*
009600           SET VALD-VALID                   TO TRUE.
009700      *---------------------------------------------------------------*
009800      *    3000-CHECK-IS-AQI-VALUE -- AN AQI SUB-INDEX VALUE MUST BE   *
010100      *    NUMERIC AND NON-NEGATIVE, OR CARRY THE AQ-DELETED-VALUE     *
010150      *    SENTINEL ('N/A').  AQ-0141 DROPPED THE OLD 0-500 CEILING -   *
010160      *    THE RECORD LAYOUT ALLOWS 0 THRU 999 AND NOTHING IN THE      *
010170      *    EDIT SPEC CAPS IT LOWER.  THIS IS A JOB-FATAL CHECK -- IF    *
010200      *    IT FAILS, AQLOAD ABENDS THE WHOLE LOAD RATHER THAN          *
010300      *    SKIPPING THE RECORD.                                       *
010400      *---------------------------------------------------------------*
010500       3000-CHECK-IS-AQI-VALUE.
010600      *---------------------------------------------------------------*
010700           IF VALD-INPUT-VALUE (1:3) IS NUMERIC
010800               MOVE VALD-INPUT-VALUE (1:3)  TO WS-NUMERIC-TEST-FIELD
010900               IF WS-NUMERIC-TEST-FIELD >= 0
011100                   SET VALD-VALID           TO TRUE
011200               ELSE
011300                   SET VALD-INVALID         TO TRUE
011400               END-IF
011500           ELSE
011550               IF VALD-INPUT-VALUE (1:3) = AQ-DELETED-VALUE
011560                   SET VALD-VALID           TO TRUE
011570               ELSE
011580                   SET VALD-INVALID         TO TRUE
011590               END-IF
011700           END-IF.
011800      *---------------------------------------------------------------*
011900      *    4000-CHECK-IS-AQI-CATEGORY -- THE CATEGORY TEXT MUST MATCH  *
012000      *    ONE OF THE SIX ENTRIES IN THE AQ-CATEGORY-ENTRY TABLE,      *
012050      *    CASE-INSENSITIVELY (AQ-0141 - 'good', 'Good' AND 'GOOD'     *
012060      *    ALL MATCH THE SAME TABLE ENTRY NOW).  'N/A' DOES NOT        *
012100      *    APPEAR IN THAT TABLE AND NEVER PASSES THIS CHECK.  THIS IS  *
012200      *    ALSO A JOB-FATAL CHECK.                                    *
012300      *---------------------------------------------------------------*
012400       4000-CHECK-IS-AQI-CATEGORY.
012500      *---------------------------------------------------------------*
012600           SET WS-MATCH-NOT-FOUND           TO TRUE.
012700           SET AQ-CAT-NDX                   TO 1.
012800           PERFORM 4100-SCAN-CATEGORY-TABLE
012900               VARYING AQ-CAT-NDX FROM 1 BY 1
013000               UNTIL AQ-CAT-NDX > 6
013100               OR WS-MATCH-FOUND.
013200           IF WS-MATCH-FOUND
013300               SET VALD-VALID               TO TRUE
013400           ELSE
013500               SET VALD-INVALID             TO TRUE
013600           END-IF.
013700      *---------------------------------------------------------------*
013800       4100-SCAN-CATEGORY-TABLE.
013900      *---------------------------------------------------------------*
013910           MOVE AQ-CATEGORY-ENTRY (AQ-CAT-NDX) TO WS-TABLE-CATEGORY-UC.
013920           MOVE VALD-INPUT-VALUE (1:30)        TO WS-INPUT-CATEGORY-UC.
013930           INSPECT WS-TABLE-CATEGORY-UC CONVERTING
013940               'abcdefghijklmnopqrstuvwxyz' TO
013950               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013960           INSPECT WS-INPUT-CATEGORY-UC CONVERTING
013970               'abcdefghijklmnopqrstuvwxyz' TO
013980               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014000           IF WS-INPUT-CATEGORY-UC = WS-TABLE-CATEGORY-UC
014100               SET WS-MATCH-FOUND           TO TRUE
014200           END-IF.
014300      *---------------------------------------------------------------*
