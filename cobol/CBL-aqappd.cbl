000100      *===============================================================*
000200      * PROGRAM NAME:    AQAPPD
000300      * ORIGINAL AUTHOR: EDWIN ACKERMAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 11/23/92  ED ACKERMAN    AQ-0052  ORIGINAL CODING - APPENDS ONE
000900      *                          NEW COUNTRY/CITY ROW TO THE BOTTOM OF
001000      *                          AQDD AS A SINGLE NEW CSV LINE, THEN
001100      *                          RELOADS THE STORE SO THE CITY IS
001200      *                          ASSIGNED A CITY-ID LIKE ANY OTHER.
001300      *                          NO CHECK IS MADE FOR AN EXISTING
001400      *                          COUNTRY/CITY OF THE SAME NAME - THIS
001500      *                          IS A PLAIN APPEND, NOT AN UPSERT.
001600      * 02/11/99  ED ACKERMAN    AQ-Y2K-03  Y2K REVIEW - NO DATE
001700      *                          FIELDS IN THIS PROGRAM, NO CHANGE
001800      *                          REQUIRED.
001900      * 03/30/04  R TUCKER       AQ-0133  OPEN EXTEND REPLACES THE OLD
002000      *                          READ-THEN-REWRITE-WHOLE-FILE METHOD -
002100      *                          NO NEED TO TOUCH THE EXISTING LINES
002200      *                          FOR A PURE APPEND.
002210      * 08/10/26  M SANTORO      AQ-0141  1000-APPEND-CSV-LINE WAS
002220      *                          STRINGING THE WHOLE TRAN-READING GROUP
002230      *                          DELIMITED BY SIZE WITH NO COMMAS
002240      *                          BETWEEN THE FIVE VALUE/CATEGORY PAIRS -
002250      *                          SAME DEFECT FOUND IN AQUPDT/AQDELT.
002260      *                          NOW STRINGS EACH SUB-FIELD SEPARATELY
002270      *                          WITH THE AQ-DELIMITER CONSTANT FROM
002280      *                          AQKCON, NEWLY COPYBOOKED IN HERE.
002300      *===============================================================*
002400       IDENTIFICATION DIVISION.
002500      *---------------------------------------------------------------*
002600       PROGRAM-ID.  AQAPPD.
002700       AUTHOR.        EDWIN ACKERMAN.
002800       INSTALLATION.  MORONS LOSERS AND BIMBOS.
002900       DATE-WRITTEN.  11/23/92.
003000       DATE-COMPILED.
003100       SECURITY.      NON-CONFIDENTIAL.
003200      *===============================================================*
003300       ENVIRONMENT DIVISION.
003400      *---------------------------------------------------------------*
003500       CONFIGURATION SECTION.
003600      *---------------------------------------------------------------*
003700       SOURCE-COMPUTER. IBM-3096.
003800       OBJECT-COMPUTER. IBM-3096.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100      *---------------------------------------------------------------*
004200       INPUT-OUTPUT SECTION.
004300      *---------------------------------------------------------------*
004400       FILE-CONTROL.
004500           SELECT AQ-FILE ASSIGN TO AQDD
004600             ORGANIZATION IS LINE SEQUENTIAL
004700             FILE STATUS AQ-FILE-STATUS.
004800      *===============================================================*
004900       DATA DIVISION.
005000      *---------------------------------------------------------------*
005100       FILE SECTION.
005200      *---------------------------------------------------------------*
005300       FD  AQ-FILE.
005400       01  AQ-OUT-LINE.
005500           05  AQ-OUT-TEXT                 PIC X(396).
005600           05  FILLER                      PIC X(004).
005700      *---------------------------------------------------------------*
005800       WORKING-STORAGE SECTION.
005900      *---------------------------------------------------------------*
006000       01  WS-SWITCHES-SUBSCRIPTS-MISC.
006100           05  AQ-FILE-STATUS              PIC X(02).
006200               88  AQ-FILE-OK                      VALUE '00'.
006300           05  WS-RECORD-ADDED-SWITCH      PIC X(01).
006400               88  WS-RECORD-ADDED                 VALUE 'Y'.
006500               88  WS-RECORD-NOT-ADDED              VALUE 'N'.
006600      *---------------------------------------------------------------*
006650       COPY AQKCON.
006660      *---------------------------------------------------------------*
006700       LINKAGE SECTION.
006800       COPY AQKTRN.
006900       COPY AQKTBL.
007000      *===============================================================*
007100       PROCEDURE DIVISION USING AQ-TRAN-RECORD, AQ-COUNTRY-COUNT,
007200           AQ-NEXT-CITY-ID, AQ-LOAD-SWITCHES, AQ-STORE.
007300      *---------------------------------------------------------------*
007400       0000-MAIN-ROUTINE.
007500      *---------------------------------------------------------------*
007600           SET WS-RECORD-NOT-ADDED         TO TRUE.
007700           IF TRAN-COUNTRY-NAME = SPACES
007800               OR TRAN-CITY-NAME = SPACES
007900               DISPLAY 'AQAPPD - COUNTRY OR CITY NAME BLANK, ',
008000                   'APPEND REJECTED.'
008100           ELSE
008200               PERFORM 1000-APPEND-CSV-LINE
008300               PERFORM 2000-RELOAD-STORE
008400           END-IF.
008500           GOBACK.
008600      *---------------------------------------------------------------*
008700      *    1000-APPEND-CSV-LINE -- OPENS AQDD IN EXTEND MODE AND        *
008800      *    WRITES ONE NEW CSV LINE BUILT FROM THE TRANSACTION RECORD    *
008900      *    AT THE BOTTOM OF THE FILE.  THE EXISTING LINES ARE NEVER     *
009000      *    TOUCHED - SEE AQ-0133 ABOVE.                                 *
009100      *---------------------------------------------------------------*
009200       1000-APPEND-CSV-LINE.
009210      *    BUILDS ONE 12-FIELD CSV ROW.  EVERY FIELD SEPARATOR USES    *
009220      *    THE AQ-DELIMITER CONSTANT FROM AQKCON, NOT A BARE LITERAL,  *
009230      *    SO THE FIVE VALUE/CATEGORY PAIRS COME OUT AS NINE MORE      *
009240      *    COMMA-DELIMITED TOKENS - AQLOAD'S UNSTRING EXPECTS ALL 12.  *
009300      *---------------------------------------------------------------*
009400           OPEN EXTEND AQ-FILE.
009500           IF AQ-FILE-OK
009510               STRING TRAN-COUNTRY-NAME                 DELIMITED BY SIZE
009520                      AQ-DELIMITER                      DELIMITED BY SIZE
009530                      TRAN-CITY-NAME                    DELIMITED BY SIZE
009540                      AQ-DELIMITER                      DELIMITED BY SIZE
009550                      TRAN-AQI-VALUE                    DELIMITED BY SIZE
009560                      AQ-DELIMITER                      DELIMITED BY SIZE
009570                      TRAN-AQI-CATEGORY                 DELIMITED BY SIZE
009580                      AQ-DELIMITER                      DELIMITED BY SIZE
009590                      TRAN-CO-AQI-VALUE                 DELIMITED BY SIZE
009600                      AQ-DELIMITER                      DELIMITED BY SIZE
009610                      TRAN-CO-AQI-CATEGORY              DELIMITED BY SIZE
009620                      AQ-DELIMITER                      DELIMITED BY SIZE
009630                      TRAN-OZONE-AQI-VALUE              DELIMITED BY SIZE
009640                      AQ-DELIMITER                      DELIMITED BY SIZE
009650                      TRAN-OZONE-AQI-CAT                DELIMITED BY SIZE
009660                      AQ-DELIMITER                      DELIMITED BY SIZE
009670                      TRAN-NO2-AQI-VALUE                DELIMITED BY SIZE
009680                      AQ-DELIMITER                      DELIMITED BY SIZE
009690                      TRAN-NO2-AQI-CATEGORY             DELIMITED BY SIZE
009700                      AQ-DELIMITER                      DELIMITED BY SIZE
009710                      TRAN-PM25-AQI-VALUE               DELIMITED BY SIZE
009720                      AQ-DELIMITER                      DELIMITED BY SIZE
009730                      TRAN-PM25-AQI-CAT                 DELIMITED BY SIZE
009740                   INTO AQ-OUT-TEXT
010200               END-STRING
010300               WRITE AQ-OUT-LINE
010400               SET WS-RECORD-ADDED          TO TRUE
010500               CLOSE AQ-FILE
010600           ELSE
010700               DISPLAY 'AQAPPD - AQDD COULD NOT BE OPENED FOR ',
010800                   'APPEND, STATUS ', AQ-FILE-STATUS
010900           END-IF.
011000      *---------------------------------------------------------------*
011100      *    2000-RELOAD-STORE -- RELOADS THE STORE FROM THE FILE JUST    *
011200      *    APPENDED TO SO THE NEW CITY RECEIVES A CITY-ID THE SAME WAY  *
011300      *    EVERY OTHER CITY DOES.  SKIPPED IF THE APPEND ITSELF FAILED. *
011400      *---------------------------------------------------------------*
011500       2000-RELOAD-STORE.
011600      *---------------------------------------------------------------*
011700           IF WS-RECORD-ADDED
011800               CALL 'AQLOAD' USING AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
011900                   AQ-LOAD-SWITCHES, AQ-STORE
012000               END-CALL
012100           END-IF.
012200      *---------------------------------------------------------------*
