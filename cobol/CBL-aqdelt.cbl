000100      *===============================================================*
000200      * PROGRAM NAME:    AQDELT
000300      * ORIGINAL AUTHOR: EDWIN ACKERMAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 11/16/92  ED ACKERMAN    AQ-0051  ORIGINAL CODING - LOCATES A
000900      *                          CITY IN THE STORE BY COUNTRY/CITY
001000      *                          NAME AND BLANKS ITS AQI READING TO
001100      *                          THE N/A SENTINEL.  THE CITY ITSELF
001200      *                          IS NOT REMOVED FROM THE STORE, ONLY
001300      *                          ITS READING IS WIPED - OPERATIONS
001400      *                          WANTS THE CITY TO STAY VISIBLE ON
001500      *                          THE REPORT WITH "NO DATA" SHOWING.
001600      * 06/02/96  ED ACKERMAN    AQ-0094  COUNTRY LOOKUP NOW GOES
001700      *                          THROUGH AQLOOK SO THE CASE-FOLD FIX
001800      *                          ONLY LIVES IN ONE PLACE.
001900      * 02/11/99  ED ACKERMAN    AQ-Y2K-03  Y2K REVIEW - NO DATE
002000      *                          FIELDS IN THIS PROGRAM, NO CHANGE
002100      *                          REQUIRED.
002200      * 03/30/04  R TUCKER       AQ-0133  A CITY NOT FOUND IS NOW
002300      *                          TREATED AS A NO-OP, NOT AN ERROR,
002400      *                          TO MATCH AQUPDT.
002410      * 08/10/26  M SANTORO      AQ-0141  3200-WRITE-ONE-CITY-LINE HAD
002420      *                          THE SAME MISSING-COMMAS DEFECT FIXED
002430      *                          IN AQUPDT THIS SAME DATE - NOW STRINGS
002440      *                          EACH SUB-FIELD SEPARATELY WITH THE
002450      *                          AQ-DELIMITER CONSTANT BETWEEN THEM.
002460      * 08/10/26  M SANTORO      AQ-0143  2000-FIND-TARGET-COUNTRY WAS
002461      *                          PASSING TRAN-CITY-NAME TO AQLOOK FOR
002462      *                          AN EXACT-CASE CITY MATCH - TWO CITIES
002463      *                          IN THE SAME COUNTRY CAN SHARE A NAME,
002464      *                          AND THE TRANSACTION ALREADY CARRIES
002465      *                          THE CITY-ID.  NOW PASSES TRAN-CITY-ID
002466      *                          SO THE MATCH IN AQLOOK IS UNAMBIGUOUS.
002500      *===============================================================*
002600       IDENTIFICATION DIVISION.
002700      *---------------------------------------------------------------*
002800       PROGRAM-ID.  AQDELT.
002900       AUTHOR.        EDWIN ACKERMAN.
003000       INSTALLATION.  MORONS LOSERS AND BIMBOS.
003100       DATE-WRITTEN.  11/16/92.
003200       DATE-COMPILED.
003300       SECURITY.      NON-CONFIDENTIAL.
003400      *===============================================================*
003500       ENVIRONMENT DIVISION.
003600      *---------------------------------------------------------------*
003700       CONFIGURATION SECTION.
003800      *---------------------------------------------------------------*
003900       SOURCE-COMPUTER. IBM-3096.
004000       OBJECT-COMPUTER. IBM-3096.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300      *---------------------------------------------------------------*
004400       INPUT-OUTPUT SECTION.
004500      *---------------------------------------------------------------*
004600       FILE-CONTROL.
004700           SELECT AQ-FILE ASSIGN TO AQDD
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             FILE STATUS AQ-FILE-STATUS.
005000      *===============================================================*
005100       DATA DIVISION.
005200      *---------------------------------------------------------------*
005300       FILE SECTION.
005400      *---------------------------------------------------------------*
005500       FD  AQ-FILE.
005600       01  AQ-OUT-LINE.
005700           05  AQ-OUT-TEXT                 PIC X(396).
005800           05  FILLER                      PIC X(004).
005900      *---------------------------------------------------------------*
006000       WORKING-STORAGE SECTION.
006100      *---------------------------------------------------------------*
006200       01  WS-SWITCHES-SUBSCRIPTS-MISC.
006300           05  AQ-FILE-STATUS              PIC X(02).
006400               88  AQ-FILE-OK                      VALUE '00'.
006500           05  WS-LINES-WRITTEN            PIC S9(07) USAGE IS COMP.
006600      *---------------------------------------------------------------*
006700       COPY AQKCON.
006800      *---------------------------------------------------------------*
006900       COPY AQKLOK.
007000      *---------------------------------------------------------------*
007100       LINKAGE SECTION.
007200       COPY AQKTRN.
007300       COPY AQKTBL.
007400      *===============================================================*
007500       PROCEDURE DIVISION USING AQ-TRAN-RECORD, AQ-COUNTRY-COUNT,
007600           AQ-NEXT-CITY-ID, AQ-LOAD-SWITCHES, AQ-STORE.
007700      *---------------------------------------------------------------*
007800       0000-MAIN-ROUTINE.
007900      *---------------------------------------------------------------*
008000           PERFORM 2000-FIND-TARGET-COUNTRY.
008100           IF LOOK-COUNTRY-FOUND
008200               PERFORM 2100-FIND-TARGET-CITY
008300               IF LOOK-CITY-FOUND
008400                   PERFORM 2200-BLANK-READING
008500                   PERFORM 3000-REWRITE-AQ-FILE
008600                   PERFORM 4000-RELOAD-STORE
008700               END-IF
008800           END-IF.
008900           GOBACK.
009000      *---------------------------------------------------------------*
009100      *    2000-FIND-TARGET-COUNTRY -- CALLS AQLOOK TO LOCATE THE      *
009200      *    COUNTRY (CASE-INSENSITIVE) AND, IF FOUND, THE CITY WHOSE    *
009300      *    CITY-ID MATCHES TRAN-CITY-ID IN THE SAME CALL.  "COUNTRY    *
009400      *    NOT FOUND" REJECTS THE DELETE ENTIRELY.                     *
009500      *---------------------------------------------------------------*
009600       2000-FIND-TARGET-COUNTRY.
009700      *---------------------------------------------------------------*
009800           MOVE TRAN-COUNTRY-NAME          TO LOOK-COUNTRY-NAME.
009900           MOVE TRAN-CITY-ID               TO LOOK-CITY-ID.
010000           SET LOOK-GET-CITY-ID            TO TRUE.
010100           CALL 'AQLOOK' USING AQ-LOOK-PARMS, AQ-COUNTRY-COUNT,
010200               AQ-NEXT-CITY-ID, AQ-LOAD-SWITCHES, AQ-STORE
010300           END-CALL.
010400           IF LOOK-COUNTRY-NOT-FOUND
010500               DISPLAY 'AQDELT - COUNTRY NOT FOUND, DELETE ',
010600                   'REJECTED: ', TRAN-COUNTRY-NAME
010700           END-IF.
010800      *---------------------------------------------------------------*
010900      *    2100-FIND-TARGET-CITY -- A CITY NOT FOUND WITHIN A COUNTRY  *
011000      *    THAT WAS FOUND IS A NO-OP, NOT AN ERROR - SEE AQ-0133.      *
011100      *---------------------------------------------------------------*
011200       2100-FIND-TARGET-CITY.
011300      *---------------------------------------------------------------*
011400           IF LOOK-CITY-NOT-FOUND
011500               DISPLAY 'AQDELT - CITY NOT FOUND, NO ACTION TAKEN: ',
011600                   TRAN-CITY-NAME
011700           END-IF.
011800      *---------------------------------------------------------------*
011900      *    2200-BLANK-READING -- THE SOFT DELETE.  EACH OF THE FIVE    *
012000      *    AQI VALUE/CATEGORY PAIRS IS SET TO THE AQ-DELETED-VALUE     *
012100      *    SENTINEL ('N/A').  COUNTRY NAME, CITY NAME AND CITY-ID ARE  *
012200      *    LEFT UNTOUCHED - THE CITY STAYS IN THE STORE.               *
012300      *---------------------------------------------------------------*
012400       2200-BLANK-READING.
012500      *---------------------------------------------------------------*
012600           SET AQ-CTRY-NDX TO LOOK-COUNTRY-INDEX.
012700           SET AQ-CITY-NDX TO LOOK-CITY-INDEX.
012800           MOVE AQ-DELETED-VALUE
012900               TO CITY-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX).
013000           MOVE AQ-DELETED-VALUE
013100               TO CITY-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX).
013200           MOVE AQ-DELETED-VALUE
013300               TO CITY-CO-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX).
013400           MOVE AQ-DELETED-VALUE
013500               TO CITY-CO-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX).
013600           MOVE AQ-DELETED-VALUE
013700               TO CITY-OZONE-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX).
013800           MOVE AQ-DELETED-VALUE
013900               TO CITY-OZONE-AQI-CAT (AQ-CTRY-NDX, AQ-CITY-NDX).
014000           MOVE AQ-DELETED-VALUE
014100               TO CITY-NO2-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX).
014200           MOVE AQ-DELETED-VALUE
014300               TO CITY-NO2-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX).
014400           MOVE AQ-DELETED-VALUE
014500               TO CITY-PM25-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX).
014600           MOVE AQ-DELETED-VALUE
014700               TO CITY-PM25-AQI-CAT (AQ-CTRY-NDX, AQ-CITY-NDX).
014800      *---------------------------------------------------------------*
014900      *    3000-REWRITE-AQ-FILE -- TRUNCATES AQDD AND WRITES THE       *
015000      *    HEADER LINE FOLLOWED BY ONE LINE PER CITY, IN STORE ORDER,  *
015100      *    SO THE FLAT FILE MATCHES THE UPDATED STORE EXACTLY.         *
015200      *---------------------------------------------------------------*
015300       3000-REWRITE-AQ-FILE.
015400      *---------------------------------------------------------------*
015500           MOVE 0                          TO WS-LINES-WRITTEN.
015600           OPEN OUTPUT AQ-FILE.
015700           MOVE AQ-CSV-HEADER-LINE         TO AQ-OUT-TEXT.
015800           WRITE AQ-OUT-LINE.
015900           IF AQ-COUNTRY-COUNT > 0
016000               SET AQ-CTRY-NDX              TO 1
016100               PERFORM 3100-WRITE-COUNTRY-CITIES
016200                   VARYING AQ-CTRY-NDX FROM 1 BY 1
016300                   UNTIL AQ-CTRY-NDX > AQ-COUNTRY-COUNT
016400           END-IF.
016500           CLOSE AQ-FILE.
016600      *---------------------------------------------------------------*
016700       3100-WRITE-COUNTRY-CITIES.
016800      *---------------------------------------------------------------*
016900           IF CTRY-CITY-COUNT (AQ-CTRY-NDX) > 0
017000               SET AQ-CITY-NDX              TO 1
017100               PERFORM 3200-WRITE-ONE-CITY-LINE
017200                   VARYING AQ-CITY-NDX FROM 1 BY 1
017300                   UNTIL AQ-CITY-NDX > CTRY-CITY-COUNT (AQ-CTRY-NDX)
017400           END-IF.
017500      *---------------------------------------------------------------*
017600       3200-WRITE-ONE-CITY-LINE.
017700      *---------------------------------------------------------------*
017710      *    BUILDS ONE 12-FIELD CSV ROW.  EVERY FIELD SEPARATOR USES    *
017720      *    THE AQ-DELIMITER CONSTANT FROM AQKCON, NOT A BARE LITERAL,  *
017730      *    SO THE FIVE VALUE/CATEGORY PAIRS COME OUT AS NINE MORE      *
017740      *    COMMA-DELIMITED TOKENS - AQLOAD'S UNSTRING EXPECTS ALL 12.  *
017750      *---------------------------------------------------------------*
017800           STRING CTRY-NAME (AQ-CTRY-NDX)              DELIMITED BY SIZE
017810                  AQ-DELIMITER                         DELIMITED BY SIZE
017820                  CITY-NAME (AQ-CTRY-NDX, AQ-CITY-NDX)  DELIMITED BY SIZE
017830                  AQ-DELIMITER                         DELIMITED BY SIZE
017840                  CITY-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
017850                                                       DELIMITED BY SIZE
017860                  AQ-DELIMITER                         DELIMITED BY SIZE
017870                  CITY-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX)
017880                                                       DELIMITED BY SIZE
017890                  AQ-DELIMITER                         DELIMITED BY SIZE
017900                  CITY-CO-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
017910                                                       DELIMITED BY SIZE
017920                  AQ-DELIMITER                         DELIMITED BY SIZE
017930                  CITY-CO-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX)
017940                                                       DELIMITED BY SIZE
017950                  AQ-DELIMITER                         DELIMITED BY SIZE
017960                  CITY-OZONE-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
017970                                                       DELIMITED BY SIZE
017980                  AQ-DELIMITER                         DELIMITED BY SIZE
017990                  CITY-OZONE-AQI-CAT (AQ-CTRY-NDX, AQ-CITY-NDX)
018000                                                       DELIMITED BY SIZE
018010                  AQ-DELIMITER                         DELIMITED BY SIZE
018020                  CITY-NO2-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
018030                                                       DELIMITED BY SIZE
018040                  AQ-DELIMITER                         DELIMITED BY SIZE
018050                  CITY-NO2-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX)
018060                                                       DELIMITED BY SIZE
018070                  AQ-DELIMITER                         DELIMITED BY SIZE
018080                  CITY-PM25-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
018090                                                       DELIMITED BY SIZE
018100                  AQ-DELIMITER                         DELIMITED BY SIZE
018110                  CITY-PM25-AQI-CAT (AQ-CTRY-NDX, AQ-CITY-NDX)
018120                                                       DELIMITED BY SIZE
018130               INTO AQ-OUT-TEXT
018140           END-STRING.
018500           WRITE AQ-OUT-LINE.
018600           ADD 1 TO WS-LINES-WRITTEN.
018700      *---------------------------------------------------------------*
018800      *    4000-RELOAD-STORE -- RELOADS THE STORE FROM THE FILE JUST   *
018900      *    REWRITTEN SO CITY-ID IS REASSIGNED FRESH, THE SAME AS ANY   *
019000      *    OTHER LOAD.                                                 *
019100      *---------------------------------------------------------------*
019200       4000-RELOAD-STORE.
019300      *---------------------------------------------------------------*
019400           CALL 'AQLOAD' USING AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
019500               AQ-LOAD-SWITCHES, AQ-STORE
019600           END-CALL.
019700      *---------------------------------------------------------------*
