000100      *===============================================================*
000200      * PROGRAM NAME:    AQUPDT
000300      * ORIGINAL AUTHOR: EDWIN ACKERMAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 11/09/92  ED ACKERMAN    AQ-0050  ORIGINAL CODING - LOCATES A
000900      *                          CITY IN THE STORE BY COUNTRY/CITY
001000      *                          NAME, REPLACES ITS AQI READING, AND
001100      *                          REWRITES THE WHOLE AQDD FILE FROM THE
001200      *                          STORE SO STORE ORDER AND THE FLAT FILE
001300      *                          NEVER DRIFT APART.
001400      * 06/02/96  ED ACKERMAN    AQ-0094  COUNTRY LOOKUP NOW GOES
001500      *                          THROUGH AQLOOK SO THE CASE-FOLD FIX
001600      *                          ONLY LIVES IN ONE PLACE.
001700      * 02/11/99  ED ACKERMAN    AQ-Y2K-03  Y2K REVIEW - NO DATE
001800      *                          FIELDS IN THIS PROGRAM, NO CHANGE
001900      *                          REQUIRED.
002000      * 03/30/04  R TUCKER       AQ-0133  A CITY NOT FOUND IS NOW
002100      *                          TREATED AS A NO-OP, NOT AN ERROR -
002200      *                          THE OVERNIGHT JOB WAS ABENDING ON
002300      *                          STALE TRANSACTION RECORDS.
002310      * 08/10/26  M SANTORO      AQ-0141  3200-WRITE-ONE-CITY-LINE WAS
002320      *                          STRINGING THE WHOLE CITY-READING GROUP
002330      *                          DELIMITED BY SIZE WITH NO COMMAS
002340      *                          BETWEEN THE FIVE VALUE/CATEGORY PAIRS -
002350      *                          THE REWRITTEN ROW ONLY HAD 3 TOKENS AND
002360      *                          MISPARSED ON THE NEXT LOAD.  NOW STRINGS
002370      *                          EACH SUB-FIELD SEPARATELY WITH THE
002380      *                          AQ-DELIMITER CONSTANT BETWEEN THEM.
002390      * 08/10/26  M SANTORO      AQ-0143  2000-FIND-TARGET-COUNTRY WAS
002391      *                          PASSING TRAN-CITY-NAME TO AQLOOK FOR
002392      *                          AN EXACT-CASE CITY MATCH - TWO CITIES
002393      *                          IN THE SAME COUNTRY CAN SHARE A NAME,
002394      *                          AND THE TRANSACTION ALREADY CARRIES
002395      *                          THE CITY-ID.  NOW PASSES TRAN-CITY-ID
002396      *                          SO THE MATCH IN AQLOOK IS UNAMBIGUOUS.
002400      *===============================================================*
002500       IDENTIFICATION DIVISION.
002600      *---------------------------------------------------------------*
002700       PROGRAM-ID.  AQUPDT.
002800       AUTHOR.        EDWIN ACKERMAN.
002900       INSTALLATION.  MORONS LOSERS AND BIMBOS.
003000       DATE-WRITTEN.  11/09/92.
003100       DATE-COMPILED.
003200       SECURITY.      NON-CONFIDENTIAL.
003300      *===============================================================*
003400       ENVIRONMENT DIVISION.
003500      *---------------------------------------------------------------*
003600       CONFIGURATION SECTION.
003700      *---------------------------------------------------------------*
003800       SOURCE-COMPUTER. IBM-3096.
003900       OBJECT-COMPUTER. IBM-3096.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200      *---------------------------------------------------------------*
004300       INPUT-OUTPUT SECTION.
004400      *---------------------------------------------------------------*
004500       FILE-CONTROL.
004600           SELECT AQ-FILE ASSIGN TO AQDD
004700             ORGANIZATION IS LINE SEQUENTIAL
004800             FILE STATUS AQ-FILE-STATUS.
004900      *===============================================================*
005000       DATA DIVISION.
005100      *---------------------------------------------------------------*
005200       FILE SECTION.
005300      *---------------------------------------------------------------*
005400       FD  AQ-FILE.
005500       01  AQ-OUT-LINE.
005600           05  AQ-OUT-TEXT                 PIC X(396).
005700           05  FILLER                      PIC X(004).
005800      *---------------------------------------------------------------*
005900       WORKING-STORAGE SECTION.
006000      *---------------------------------------------------------------*
006100       01  WS-SWITCHES-SUBSCRIPTS-MISC.
006200           05  AQ-FILE-STATUS              PIC X(02).
006300               88  AQ-FILE-OK                      VALUE '00'.
006400           05  WS-LINES-WRITTEN            PIC S9(07) USAGE IS COMP.
006500      *---------------------------------------------------------------*
006600       COPY AQKCON.
006700      *---------------------------------------------------------------*
006800       COPY AQKLOK.
006900      *---------------------------------------------------------------*
007000       LINKAGE SECTION.
007100       COPY AQKTRN.
007200       COPY AQKTBL.
007300      *===============================================================*
007400       PROCEDURE DIVISION USING AQ-TRAN-RECORD, AQ-COUNTRY-COUNT,
007500           AQ-NEXT-CITY-ID, AQ-LOAD-SWITCHES, AQ-STORE.
007600      *---------------------------------------------------------------*
007700       0000-MAIN-ROUTINE.
007800      *---------------------------------------------------------------*
007900           PERFORM 2000-FIND-TARGET-COUNTRY.
008000           IF LOOK-COUNTRY-FOUND
008100               PERFORM 2100-FIND-TARGET-CITY
008200               IF LOOK-CITY-FOUND
008300                   PERFORM 2200-REPLACE-READING
008400                   PERFORM 3000-REWRITE-AQ-FILE
008500                   PERFORM 4000-RELOAD-STORE
008600               END-IF
008700           END-IF.
008800           GOBACK.
008900      *---------------------------------------------------------------*
009000      *    2000-FIND-TARGET-COUNTRY -- CALLS AQLOOK TO LOCATE THE      *
009100      *    COUNTRY (CASE-INSENSITIVE) AND, IF FOUND, THE CITY WHOSE    *
009200      *    CITY-ID MATCHES TRAN-CITY-ID IN THE SAME CALL.  "COUNTRY    *
009300      *    NOT FOUND" REJECTS THE UPDATE ENTIRELY.                     *
009400      *---------------------------------------------------------------*
009500       2000-FIND-TARGET-COUNTRY.
009600      *---------------------------------------------------------------*
009700           MOVE TRAN-COUNTRY-NAME          TO LOOK-COUNTRY-NAME.
009800           MOVE TRAN-CITY-ID               TO LOOK-CITY-ID.
009900           SET LOOK-GET-CITY-ID            TO TRUE.
010000           CALL 'AQLOOK' USING AQ-LOOK-PARMS, AQ-COUNTRY-COUNT,
010100               AQ-NEXT-CITY-ID, AQ-LOAD-SWITCHES, AQ-STORE
010200           END-CALL.
010300           IF LOOK-COUNTRY-NOT-FOUND
010400               DISPLAY 'AQUPDT - COUNTRY NOT FOUND, UPDATE ',
010500                   'REJECTED: ', TRAN-COUNTRY-NAME
010600           END-IF.
010700      *---------------------------------------------------------------*
010800      *    2100-FIND-TARGET-CITY -- A CITY NOT FOUND WITHIN A COUNTRY  *
010900      *    THAT WAS FOUND IS A NO-OP, NOT AN ERROR - SEE AQ-0133.      *
011000      *---------------------------------------------------------------*
011100       2100-FIND-TARGET-CITY.
011200      *---------------------------------------------------------------*
011300           IF LOOK-CITY-NOT-FOUND
011400               DISPLAY 'AQUPDT - CITY NOT FOUND, NO ACTION TAKEN: ',
011500                   TRAN-CITY-NAME
011600           END-IF.
011700      *---------------------------------------------------------------*
011800       2200-REPLACE-READING.
011900      *---------------------------------------------------------------*
012000           SET AQ-CTRY-NDX TO LOOK-COUNTRY-INDEX.
012100           SET AQ-CITY-NDX TO LOOK-CITY-INDEX.
012200           MOVE TRAN-READING-R
012300               TO CITY-READING-R (AQ-CTRY-NDX, AQ-CITY-NDX).
012400      *---------------------------------------------------------------*
012500      *    3000-REWRITE-AQ-FILE -- TRUNCATES AQDD AND WRITES THE       *
012600      *    HEADER LINE FOLLOWED BY ONE LINE PER CITY, IN STORE ORDER   *
012700      *    (COUNTRY ORDER, THEN CITY ORDER WITHIN COUNTRY), SO THE     *
012800      *    FLAT FILE MATCHES THE UPDATED STORE EXACTLY.                *
012900      *---------------------------------------------------------------*
013000       3000-REWRITE-AQ-FILE.
013100      *---------------------------------------------------------------*
013200           MOVE 0                          TO WS-LINES-WRITTEN.
013300           OPEN OUTPUT AQ-FILE.
013400           MOVE AQ-CSV-HEADER-LINE         TO AQ-OUT-TEXT.
013500           WRITE AQ-OUT-LINE.
013600           IF AQ-COUNTRY-COUNT > 0
013700               SET AQ-CTRY-NDX              TO 1
013800               PERFORM 3100-WRITE-COUNTRY-CITIES
013900                   VARYING AQ-CTRY-NDX FROM 1 BY 1
014000                   UNTIL AQ-CTRY-NDX > AQ-COUNTRY-COUNT
014100           END-IF.
014200           CLOSE AQ-FILE.
014300      *---------------------------------------------------------------*
014400       3100-WRITE-COUNTRY-CITIES.
014500      *---------------------------------------------------------------*
014600           IF CTRY-CITY-COUNT (AQ-CTRY-NDX) > 0
014700               SET AQ-CITY-NDX              TO 1
014800               PERFORM 3200-WRITE-ONE-CITY-LINE
014900                   VARYING AQ-CITY-NDX FROM 1 BY 1
015000                   UNTIL AQ-CITY-NDX > CTRY-CITY-COUNT (AQ-CTRY-NDX)
015100           END-IF.
015200      *---------------------------------------------------------------*
015300       3200-WRITE-ONE-CITY-LINE.
015400      *---------------------------------------------------------------*
015410      *    BUILDS ONE 12-FIELD CSV ROW.  EVERY FIELD SEPARATOR USES    *
015420      *    THE AQ-DELIMITER CONSTANT FROM AQKCON, NOT A BARE LITERAL,  *
015430      *    SO THE FIVE VALUE/CATEGORY PAIRS COME OUT AS NINE MORE      *
015440      *    COMMA-DELIMITED TOKENS - AQLOAD'S UNSTRING EXPECTS ALL 12.  *
015450      *---------------------------------------------------------------*
015500           STRING CTRY-NAME (AQ-CTRY-NDX)              DELIMITED BY SIZE
015510                  AQ-DELIMITER                         DELIMITED BY SIZE
015520                  CITY-NAME (AQ-CTRY-NDX, AQ-CITY-NDX)  DELIMITED BY SIZE
015530                  AQ-DELIMITER                         DELIMITED BY SIZE
015540                  CITY-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
015550                                                       DELIMITED BY SIZE
015560                  AQ-DELIMITER                         DELIMITED BY SIZE
015570                  CITY-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX)
015580                                                       DELIMITED BY SIZE
015590                  AQ-DELIMITER                         DELIMITED BY SIZE
015600                  CITY-CO-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
015610                                                       DELIMITED BY SIZE
015620                  AQ-DELIMITER                         DELIMITED BY SIZE
015630                  CITY-CO-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX)
015640                                                       DELIMITED BY SIZE
015650                  AQ-DELIMITER                         DELIMITED BY SIZE
015660                  CITY-OZONE-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
015670                                                       DELIMITED BY SIZE
015680                  AQ-DELIMITER                         DELIMITED BY SIZE
015690                  CITY-OZONE-AQI-CAT (AQ-CTRY-NDX, AQ-CITY-NDX)
015700                                                       DELIMITED BY SIZE
015710                  AQ-DELIMITER                         DELIMITED BY SIZE
015720                  CITY-NO2-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
015730                                                       DELIMITED BY SIZE
015740                  AQ-DELIMITER                         DELIMITED BY SIZE
015750                  CITY-NO2-AQI-CATEGORY (AQ-CTRY-NDX, AQ-CITY-NDX)
015760                                                       DELIMITED BY SIZE
015770                  AQ-DELIMITER                         DELIMITED BY SIZE
015780                  CITY-PM25-AQI-VALUE (AQ-CTRY-NDX, AQ-CITY-NDX)
015790                                                       DELIMITED BY SIZE
015800                  AQ-DELIMITER                         DELIMITED BY SIZE
015810                  CITY-PM25-AQI-CAT (AQ-CTRY-NDX, AQ-CITY-NDX)
015820                                                       DELIMITED BY SIZE
015830               INTO AQ-OUT-TEXT
015840           END-STRING.
016100           WRITE AQ-OUT-LINE.
016300           ADD 1 TO WS-LINES-WRITTEN.
016400      *---------------------------------------------------------------*
016500      *    4000-RELOAD-STORE -- RELOADS THE STORE FROM THE FILE JUST   *
016600      *    REWRITTEN SO CITY-ID IS REASSIGNED FRESH, THE SAME AS ANY   *
016700      *    OTHER LOAD.                                                 *
016800      *---------------------------------------------------------------*
016900       4000-RELOAD-STORE.
017000      *---------------------------------------------------------------*
017100           CALL 'AQLOAD' USING AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
017200               AQ-LOAD-SWITCHES, AQ-STORE
017300           END-CALL.
017400      *---------------------------------------------------------------*
