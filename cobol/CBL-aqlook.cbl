000100      *---------------------------------------------------------------*
000200      * PROGRAM NAME:    AQLOOK
000300      * ORIGINAL AUTHOR: EDWIN ACKERMAN
000400      *
000500      * MAINTENANCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 10/14/92  ED ACKERMAN    AQ-0047  ORIGINAL CODING - SCANS THE
000900      *                          AQ-STORE TABLE FOR AQUPDT AND AQDELT
001000      *                          SO THE REWRITE PROGRAMS DO NOT EACH
001100      *                          CARRY THEIR OWN COPY OF THE SEARCH
001200      *                          LOGIC.
001300      * 06/02/96  ED ACKERMAN    AQ-0094  COUNTRY NAME COMPARE MADE
001400      *                          CASE-INSENSITIVE PER USER COMPLAINT -
001500      *                          "Canada" AND "CANADA" WERE TREATED AS
001600      *                          TWO DIFFERENT COUNTRIES.
001700      * 02/11/99  ED ACKERMAN    AQ-Y2K-03  Y2K REVIEW - NO DATE FIELDS
001800      *                          IN THIS PROGRAM, NO CHANGE REQUIRED.
001810      * 08/10/26  M SANTORO      AQ-0143  CITY MATCH IN 2100-SCAN-
001820      *                          CITY-TABLE NOW KEYS ON CITY-ID, NOT
001830      *                          CITY-NAME - TWO CITIES IN THE SAME
001840      *                          COUNTRY CAN SHARE A NAME, AND THE
001850      *                          CALLER (AQUPDT/AQDELT) ALREADY HOLDS
001860      *                          THE ID.  ALSO DROPPED THE DOES-
001870      *                          COUNTRY-EXIST / GET-COUNTRY-BY-NAME /
001880      *                          DOES-CITY-EXIST FUNCTION CODES FROM
001890      *                          THE EVALUATE BELOW - NOTHING IN THE
001891      *                          JOB STEP EVER SETS THEM, ONLY GET-
001892      *                          CITY-ID IS EVER CALLED.
001900      *===============================================================*
002000       IDENTIFICATION DIVISION.
002100      *---------------------------------------------------------------*
002200       PROGRAM-ID.  AQLOOK.
002300       AUTHOR.        EDWIN ACKERMAN.
002400       INSTALLATION.  MORONS LOSERS AND BIMBOS.
002500       DATE-WRITTEN.  10/14/92.
002600       DATE-COMPILED.
002700       SECURITY.      NON-CONFIDENTIAL.
002800      *===============================================================*
002900       ENVIRONMENT DIVISION.
003000      *---------------------------------------------------------------*
003100       CONFIGURATION SECTION.
003200      *---------------------------------------------------------------*
003300       SOURCE-COMPUTER. IBM-3096.
003400       OBJECT-COMPUTER. IBM-3096.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700      *---------------------------------------------------------------*
003800       DATA DIVISION.
003900      *---------------------------------------------------------------*
004000       WORKING-STORAGE SECTION.
004100      *---------------------------------------------------------------*
004200       01  WS-COMPARE-AREA.
004300           05  WS-TABLE-COUNTRY-UC     PIC X(40).
004400           05  WS-PARM-COUNTRY-UC      PIC X(40).
004500      *---------------------------------------------------------------*
004600       01  WS-COMPARE-AREA-R REDEFINES WS-COMPARE-AREA.
004700           05  WS-COMPARE-LINE         PIC X(80).
004800      *---------------------------------------------------------------*
004900       LINKAGE SECTION.
005000       COPY AQKLOK.
005100       COPY AQKTBL.
005200      *===============================================================*
005300       PROCEDURE DIVISION USING AQ-LOOK-PARMS, AQ-COUNTRY-COUNT,
005400           AQ-NEXT-CITY-ID, AQ-LOAD-SWITCHES, AQ-STORE.
005500      *---------------------------------------------------------------*
005600       0000-MAIN-ROUTINE.
005700      *---------------------------------------------------------------*
005800           SET LOOK-COUNTRY-NOT-FOUND      TO TRUE.
005900           SET LOOK-CITY-NOT-FOUND         TO TRUE.
006000           MOVE 0                          TO LOOK-COUNTRY-INDEX.
006100           MOVE 0                          TO LOOK-CITY-INDEX.
006200           EVALUATE TRUE
006700               WHEN LOOK-GET-CITY-ID
006800                   PERFORM 1000-FIND-COUNTRY
006900                   IF LOOK-COUNTRY-FOUND
007000                       PERFORM 2000-FIND-CITY
007100                   END-IF
007700               WHEN OTHER
007800                   CONTINUE
007900           END-EVALUATE.
008000           GOBACK.
008100      *---------------------------------------------------------------*
008200      *    1000-FIND-COUNTRY -- SCANS AQ-CTRY-TABLE FOR A NAME MATCH,  *
008300      *    CASE-INSENSITIVE, AND SETS LOOK-COUNTRY-INDEX TO THE        *
008400      *    MATCHING ENTRY'S SUBSCRIPT.  "Canada" AND "CANADA" ARE THE  *
008500      *    SAME COUNTRY PER AQ-0094 ABOVE.                             *
008600      *---------------------------------------------------------------*
008700       1000-FIND-COUNTRY.
008800      *---------------------------------------------------------------*
008900           MOVE LOOK-COUNTRY-NAME          TO WS-PARM-COUNTRY-UC.
009000           INSPECT WS-PARM-COUNTRY-UC CONVERTING
009100               'abcdefghijklmnopqrstuvwxyz' TO
009200               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009300           SET AQ-CTRY-NDX                  TO 1.
009400           PERFORM 1100-SCAN-COUNTRY-TABLE
009500               VARYING AQ-CTRY-NDX FROM 1 BY 1
009600               UNTIL AQ-CTRY-NDX > AQ-COUNTRY-COUNT
009700               OR LOOK-COUNTRY-FOUND.
009800      *---------------------------------------------------------------*
009900       1100-SCAN-COUNTRY-TABLE.
010000      *---------------------------------------------------------------*
010100           MOVE CTRY-NAME (AQ-CTRY-NDX)     TO WS-TABLE-COUNTRY-UC.
010200           INSPECT WS-TABLE-COUNTRY-UC CONVERTING
010300               'abcdefghijklmnopqrstuvwxyz' TO
010400               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010500           IF WS-TABLE-COUNTRY-UC = WS-PARM-COUNTRY-UC
010600               SET LOOK-COUNTRY-FOUND       TO TRUE
010700               SET LOOK-COUNTRY-INDEX       TO AQ-CTRY-NDX
010800           END-IF.
010850      *---------------------------------------------------------------*
010860      *    2000-FIND-CITY -- WITHIN THE COUNTRY ENTRY ALREADY LOCATED  *
010870      *    BY 1000-FIND-COUNTRY, SCANS CTRY-CITY-TABLE FOR THE CITY    *
010880      *    WHOSE CITY-ID MATCHES LOOK-CITY-ID (SUPPLIED BY THE         *
010890      *    CALLER).  AQ-0143 - NO LONGER A NAME COMPARE; TWO CITIES    *
010895      *    IN ONE COUNTRY CAN SHARE A NAME, AND THE SURROGATE ID IS    *
010896      *    UNIQUE WHERE THE NAME IS NOT.                               *
010898      *---------------------------------------------------------------*
011200       2000-FIND-CITY.
011300      *---------------------------------------------------------------*
011400           SET AQ-CTRY-NDX TO LOOK-COUNTRY-INDEX.
011500           SET AQ-CITY-NDX                  TO 1.
011600           PERFORM 2100-SCAN-CITY-TABLE
011700               VARYING AQ-CITY-NDX FROM 1 BY 1
011800               UNTIL AQ-CITY-NDX > CTRY-CITY-COUNT (AQ-CTRY-NDX)
011900               OR LOOK-CITY-FOUND.
012000      *---------------------------------------------------------------*
012100       2100-SCAN-CITY-TABLE.
012200      *---------------------------------------------------------------*
012300           IF CITY-ID (AQ-CTRY-NDX, AQ-CITY-NDX) = LOOK-CITY-ID
012400               SET LOOK-CITY-FOUND          TO TRUE
012500               SET LOOK-CITY-INDEX          TO AQ-CITY-NDX
012600           END-IF.
012900      *---------------------------------------------------------------*
