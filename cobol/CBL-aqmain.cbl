000100      *****************************************************************
000200      * Program name:    AQMAIN
000300      * Original author: DAVID QUINTERO
000400      *
000500      * Maintenance Log
000600      * Date      Author        Maintenance Requirement
000700      * --------- ------------  ---------------------------------------
000800      * 10/28/92  ED ACKERMAN    AQ-0048  Created - job-step driver that
000900      *                          reads one control record off AQTRAN,
001000      *                          always loads the AQDD flat file into
001100      *                          the in-memory store, and then runs the
001200      *                          one maintenance action the control
001300      *                          record asks for (or none).
001400      * 02/11/99  ED ACKERMAN    AQ-Y2K-03  Y2K review - no date fields
001500      *                          in this program, no change required.
001600      * 08/14/01  R TUCKER       AQ-0119  Added the LOAD-only action so
001700      *                          operations can run a load/validate
001800      *                          pass with no maintenance, to confirm a
001900      *                          new CSV drop will load clean before
002000      *                          flipping the overnight job to UPDT.
002100      *
002200      *****************************************************************
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID.  AQMAIN.
002500       AUTHOR. DAVID QUINTERO.
002600       INSTALLATION. COBOL DEVELOPMENT CENTER.
002700       DATE-WRITTEN. 10/28/1992.
002800       DATE-COMPILED.
002900       SECURITY. NON-CONFIDENTIAL.
003000      *****************************************************************
003100      *****************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-3081.
003500       OBJECT-COMPUTER. IBM-3081.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800      *****************************************************************
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT AQ-TRAN-FILE ASSIGN TO AQTRAN
004200             ORGANIZATION IS SEQUENTIAL
004300             FILE STATUS AQ-TRAN-STATUS.
004400      *****************************************************************
004500      *****************************************************************
004600       DATA DIVISION.
004700       FILE SECTION.
004800       FD  AQ-TRAN-FILE
004900            LABEL RECORDS ARE STANDARD
005000            DATA RECORD IS AQ-TRAN-RECORD
005100            RECORDING MODE IS F
005200            BLOCK CONTAINS 1 RECORDS.
005300           COPY AQKTRN.
005400      *****************************************************************
005500       WORKING-STORAGE SECTION.
005600       01  WS-SWITCHES-MISC-FIELDS.
005700           05  AQ-TRAN-STATUS          PIC X(02).
005800               88  AQ-TRAN-OK                  VALUE '00'.
005900               88  AQ-TRAN-EOF                 VALUE '10'.
006000      *---------------------------------------------------------------*
006100       COPY AQKTBL.
006200      *****************************************************************
006300      *****************************************************************
006400       PROCEDURE DIVISION.
006500       0000-MAIN-PARAGRAPH.
006600      *---------------------------------------------------------------*
006700           OPEN INPUT AQ-TRAN-FILE.
006800      *
006900           IF AQ-TRAN-OK
007000               READ AQ-TRAN-FILE
007100                   AT END
007200                       SET TRAN-ACTION-LOAD-ONLY TO TRUE
007300               END-READ
007400           ELSE
007500               DISPLAY 'AQMAIN - NO CONTROL RECORD ON AQTRAN, ',
007600                   'RUNNING LOAD-ONLY: ', AQ-TRAN-STATUS
007700               SET TRAN-ACTION-LOAD-ONLY TO TRUE
007800           END-IF.
007900      *
008000           CLOSE AQ-TRAN-FILE.
008100      *
008200           PERFORM 2000-RUN-LOAD.
008300      *
008400           IF NOT AQ-FATAL-ERROR
008500               PERFORM 3000-RUN-REQUESTED-ACTION
008600           ELSE
008700               DISPLAY 'AQMAIN - LOAD FAILED, MAINTENANCE ACTION ',
008800                   'NOT ATTEMPTED.'
008900           END-IF.
009000      *
009100           GOBACK.
009200      **
009300      **
009400       2000-RUN-LOAD.
009500      *---------------------------------------------------------------*
009600           CALL 'AQLOAD' USING AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
009700               AQ-LOAD-SWITCHES, AQ-STORE
009800           END-CALL.
009900      **
010000      **
010100       3000-RUN-REQUESTED-ACTION.
010200      *---------------------------------------------------------------*
010300           EVALUATE TRUE
010400               WHEN TRAN-ACTION-APPEND
010500                   CALL 'AQAPPD' USING AQ-TRAN-RECORD,
010600                       AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
010700                       AQ-LOAD-SWITCHES, AQ-STORE
010800                   END-CALL
010900               WHEN TRAN-ACTION-UPDATE
011000                   CALL 'AQUPDT' USING AQ-TRAN-RECORD,
011100                       AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
011200                       AQ-LOAD-SWITCHES, AQ-STORE
011300                   END-CALL
011400               WHEN TRAN-ACTION-DELETE
011500                   CALL 'AQDELT' USING AQ-TRAN-RECORD,
011600                       AQ-COUNTRY-COUNT, AQ-NEXT-CITY-ID,
011700                       AQ-LOAD-SWITCHES, AQ-STORE
011800                   END-CALL
011900               WHEN TRAN-ACTION-LOAD-ONLY
012000                   DISPLAY 'AQMAIN - LOAD-ONLY RUN, NO MAINTENANCE ',
012100                       'ACTION REQUESTED.'
012200               WHEN OTHER
012300                   DISPLAY 'AQMAIN - UNRECOGNIZED ACTION CODE: ',
012400                       TRAN-ACTION-CODE
012500           END-EVALUATE.
012600      *---------------------------------------------------------------*
